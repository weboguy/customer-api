000100***************************************************************** 00000100
000200* LICENSED MATERIALS - PROPERTY OF IBM                           000000200
000300* ALL RIGHTS RESERVED                                            000000300
000400***************************************************************** 00000400
000500* PROGRAM :  MBRTIER1                                            000000500
000600*                                                                000000600
000700* AUTHOR  :  R. J. FENWICK                                       000000700
000800*                                                                000000800
000900* READS THE CUSTOMER FILE SEQUENTIALLY, RATES EVERY CUSTOMER     000000900
001000* INTO A MEMBERSHIP TIER (PLATINUM, GOLD, BRONZE, OR INVALID     000001000
001100* SPEND) BASED ON ANNUAL SPEND AND RECENCY OF LAST PURCHASE,     000001100
001200* AND WRITES ONE ENRICHED OUTPUT RECORD PER CUSTOMER TO THE      000001200
001300* TIER REPORT FILE.  AT END OF FILE, WRITES THE JOB'S CONTROL    000001300
001400* TOTALS AS THE LAST LINES OF THE SAME FILE.                     000001400
001500*                                                                000001500
001600* THIS IS A STRAIGHT SEQUENTIAL READ-RATE-WRITE JOB - THERE IS   000001600
001700* NO KEY, NO SORT STEP, AND NO CONTROL-BREAK GROUPING.  EVERY    000001700
001800* CUSTOMER IS RATED INDEPENDENTLY OF EVERY OTHER CUSTOMER.       000001800
001900***************************************************************** 00001900
002000                                                                  00002000
002100  IDENTIFICATION DIVISION.                                        00002100
002200  PROGRAM-ID. MBRTIER1.                                           00002200
002300  AUTHOR. R. J. FENWICK.                                          00002300
002400  INSTALLATION. COBOL DEVELOPMENT CENTER.                         00002400
002500  DATE-WRITTEN. 05/11/87.                                         00002500
002600  DATE-COMPILED.                                                  00002600
002700  SECURITY. NON-CONFIDENTIAL.                                     00002700
002800***************************************************************** 00002800
002900* CHANGE LOG                                                     000002900
003000* ----------------------------------------------------------------00003000
003100* DATE     BY   REQUEST     DESCRIPTION                          000003100
003200* ----------------------------------------------------------------00003200
003300* 05/11/87 RJF  INIT        ORIGINAL PROGRAM.  MEMBERSHIP TIER   000003300
003400*                           RATING FOR THE NEW CUSTOMER LOYALTY  000003400
003500*                           PROMOTION - PLATINUM / GOLD / BRONZE.000003500
003600* 08/02/88 RJF  CR0059      CORRECTED THE GOLD RECENCY WINDOW -  000003600
003700*                           WAS COMPARING ON OR AFTER, SHOULD BE 000003700
003800*                           STRICTLY AFTER PER THE BUSINESS RULE.000003800
003900* 11/02/89 RJF  CR0114      ADDED CT-CUST-EMAIL TO THE OUTPUT    000003900
004000*                           RECORD FOR THE CUSTOMER CONTACT      000004000
004100*                           PROJECT.  NO RATING IMPACT.          000004100
004200* 03/19/93 THK  CR0361      CUST-ANNUAL-SPEND CONVERTED TO       000004200
004300*                           COMP-3 TO MATCH THE FINANCE DEPT     000004300
004400*                           STANDARD FOR MONEY FIELDS.  SEE      000004400
004500*                           COPY MEMBER CUSTTIER.                000004500
004600* 09/24/98 THK  Y2K-0007    CENTURY WINDOWING ADDED TO           000004600
004700*                           705-ESTABLISH-REFERENCE-NOW SO THE   000004700
004800*                           JOB'S REFERENCE DATE CARRIES A FULL  000004800
004900*                           4-DIGIT YEAR.  LAST-PURCH-DATE       000004900
005000*                           WIDENED TO 8 BYTES (CCYYMMDD) IN     000005000
005100*                           COPY MEMBER CUSTTIER - SEE THAT      000005100
005200*                           MEMBER'S OWN CHANGE LOG.             000005200
005300* 06/30/99 THK  Y2K-0007    CLOSED OUT.  RAN PARALLEL AGAINST    000005300
005400*                           1999 AND SAMPLE 2000/2001 DATES -    000005400
005500*                           NO DIFFERENCES FOUND.                000005500
005600* 02/14/07 GDW  CR1180      OUTPUT RECORD REBUILT TO 420 BYTES   000005600
005700*                           TO LINE UP WITH THE COPY MEMBER      000005700
005800*                           REBUILD IN CUSTTIER / TIEROUT.       000005800
005900* 07/09/12 GDW  CR1544      PLATINUM CUSTOMERS WHO FAIL THE      000005900
006000*                           RECENCY TEST NO LONGER SHORT-        000006000
006100*                           CIRCUIT TO BRONZE DIRECTLY - THEY    000006100
006200*                           NOW FALL THROUGH THE GOLD TEST LIKE  000006200
006300*                           EVERY OTHER CUSTOMER (THEY STILL     000006300
006400*                           CANNOT QUALIFY FOR GOLD BECAUSE OF   000006400
006500*                           THE GOLD SPEND CEILING, SO THE END   000006500
006600*                           RESULT IS UNCHANGED, BUT THE LOGIC   000006600
006700*                           NOW MATCHES THE RULE AS DOCUMENTED   000006700
006800*                           BY THE LOYALTY PROGRAM OFFICE).      000006800
006900***************************************************************** 00006900
007000                                                                  00007000
007100***************************************************************** 00007100
007200  ENVIRONMENT DIVISION.                                           00007200
007300***************************************************************** 00007300
007400  CONFIGURATION SECTION.                                          00007400
007500  SOURCE-COMPUTER. IBM-390.                                       00007500
007600  OBJECT-COMPUTER. IBM-390.                                       00007600
007700  SPECIAL-NAMES.                                                  00007700
007800      UPSI-0 ON  STATUS IS WS-DIAGNOSTIC-RUN                      00007800
007900      UPSI-0 OFF STATUS IS WS-NORMAL-RUN.                         00007900
008000                                                                  00008000
008100  INPUT-OUTPUT SECTION.                                           00008100
008200  FILE-CONTROL.                                                   00008200
008300      SELECT CUSTOMER-FILE   ASSIGN TO CUSTFILE                   00008300
008400             ORGANIZATION IS LINE SEQUENTIAL                      00008400
008500             FILE STATUS  IS WS-CUSTFILE-STATUS.                  00008500
008600                                                                  00008600
008700      SELECT TIER-REPORT-FILE ASSIGN TO TIERRPT                   00008700
008800             ORGANIZATION IS LINE SEQUENTIAL                      00008800
008900             FILE STATUS  IS WS-TIERRPT-STATUS.                   00008900
009000***************************************************************** 00009000
009100  DATA DIVISION.                                                  00009100
009200***************************************************************** 00009200
009300  FILE SECTION.                                                   00009300
009400                                                                  00009400
009500*-----------------------------------------------------------------00009500
009600* CUSTOMER-FILE IS THE INBOUND CUSTOMER EXTRACT - ONE FLAT TEXT   00009600
009700* LINE PER CUSTOMER, FIXED COLUMNS, NO DELIMITERS.  CF-CUST-      00009700
009800* ANNUAL-SPEND IS CARRIED AS ZONED DISPLAY (NOT COMP-3) BECAUSE   00009800
009900* PACKED DATA IS NOT VALID CHARACTER DATA ON A LINE SEQUENTIAL    00009900
010000* FILE.  725-MOVE-INPUT-FIELDS CONVERTS EVERY FIELD INTO THE      00010000
010100* COMP-3 WORKING MASTER (CT-CUSTOMER-RECORD) AS EACH LINE IS      00010100
010200* READ.                                                           00010200
010300*-----------------------------------------------------------------00010300
010400  FD  CUSTOMER-FILE                                               00010400
010500      RECORDING MODE IS F                                         00010500
010600      LABEL RECORDS ARE STANDARD.                                 00010600
010700  01  CF-CUSTOMER-LINE.                                           00010700
010800      05  CF-CUST-ID                   PIC 9(09).                 00010800
010900      05  CF-CUST-NAME                 PIC X(100).                00010900
011000      05  CF-CUST-EMAIL                PIC X(255).                00011000
011100      05  CF-CUST-ANNUAL-SPEND         PIC S9(09)V9(02).          00011100
011200      05  CF-CUST-SPEND-PRESENT        PIC X(01).                 00011200
011300      05  CF-CUST-LAST-PURCH-DATE      PIC 9(08).                 00011300
011400      05  CF-CUST-LAST-PURCH-PRESENT   PIC X(01).                 00011400
011500                                                                  00011500
011600*-----------------------------------------------------------------00011600
011700* TIER-REPORT-FILE CARRIES BOTH THE PER-CUSTOMER DETAIL LINES     00011700
011800* (150-BUILD-OUTPUT-RECORD) AND THE END-OF-JOB CONTROL TOTAL      00011800
011900* LINES (850-WRITE-CONTROL-TOTALS).  THE 01-LEVEL BELOW IS A      00011900
012000* GENERIC 420-BYTE BUFFER - EVERY WRITE MOVES A FULLY-BUILT       00012000
012100* WORKING-STORAGE LINE INTO IT.                                   00012100
012200*-----------------------------------------------------------------00012200
012300  FD  TIER-REPORT-FILE                                            00012300
012400      RECORDING MODE IS F                                         00012400
012500      LABEL RECORDS ARE STANDARD.                                 00012500
012600  01  TR-DETAIL-LINE                   PIC X(420).                00012600
012700***************************************************************** 00012700
012800  WORKING-STORAGE SECTION.                                        00012800
012900***************************************************************** 00012900
013000                                                                  00013000
013100  01  WS-SYSTEM-DATE.                                             00013100
013200      05  WS-SYS-YY                    PIC 9(02).                 00013200
013300      05  WS-SYS-MM                    PIC 9(02).                 00013300
013400      05  WS-SYS-DD                    PIC 9(02).                 00013400
013500  01  WS-SYSTEM-DATE-N REDEFINES WS-SYSTEM-DATE                   00013500
013600                                        PIC 9(06).                00013600
013700  01  WS-CENTURY                       PIC 9(02) VALUE ZEROS.     00013700
013800                                                                  00013800
013900*   REFERENCE-NOW IS ESTABLISHED ONCE AT JOB START (705) AND     000013900
014000*   HELD FIXED FOR THE WHOLE RUN - EVERY CUSTOMER ON THE FILE    000014000
014100*   IS RATED AGAINST THE SAME REFERENCE DATE.                    000014100
014200  01  WS-REFERENCE-NOW.                                           00014200
014300      05  WS-REF-CCYY                  PIC 9(04).                 00014300
014400      05  WS-REF-MM                    PIC 9(02).                 00014400
014500      05  WS-REF-DD                    PIC 9(02).                 00014500
014600  01  WS-REFERENCE-NOW-N REDEFINES WS-REFERENCE-NOW               00014600
014700                                        PIC 9(08).                00014700
014800                                                                  00014800
014900*   WS-THRESHOLD-DATE HOLDS "N MONTHS BEFORE REFERENCE-NOW",     000014900
015000*   REBUILT BY 250-COMPUTE-MONTHS-AGO-DATE FOR WHICHEVER TIER    000015000
015100*   IS UNDER TEST (6 MONTHS FOR PLATINUM, 12 FOR GOLD).          000015100
015200  01  WS-THRESHOLD-DATE.                                          00015200
015300      05  WS-THR-CCYY                  PIC 9(04).                 00015300
015400      05  WS-THR-MM                    PIC 9(02).                 00015400
015500      05  WS-THR-DD                    PIC 9(02).                 00015500
015600  01  WS-THRESHOLD-DATE-N REDEFINES WS-THRESHOLD-DATE             00015600
015700                                        PIC 9(08).                00015700
015800                                                                  00015800
015900*   CALENDAR TABLE USED TO CLAMP THE THRESHOLD DAY-OF-MONTH WHEN 000015900
016000*   THE REFERENCE DAY DOES NOT EXIST IN THE TARGET MONTH (E.G.   000016000
016100*   31 MARCH MINUS ONE MONTH = 28 OR 29 FEBRUARY).  FEBRUARY IS  000016100
016200*   CARRIED AS 28 AND BUMPED TO 29 IN 255-CHECK-LEAP-YEAR WHEN   000016200
016300*   THE TARGET YEAR IS A LEAP YEAR.                              000016300
016400  01  WS-DAYS-IN-MONTH-VALUES.                                    00016400
016500      05  FILLER                       PIC 9(02) VALUE 31.        00016500
016600      05  FILLER                       PIC 9(02) VALUE 28.        00016600
016700      05  FILLER                       PIC 9(02) VALUE 31.        00016700
016800      05  FILLER                       PIC 9(02) VALUE 30.        00016800
016900      05  FILLER                       PIC 9(02) VALUE 31.        00016900
017000      05  FILLER                       PIC 9(02) VALUE 30.        00017000
017100      05  FILLER                       PIC 9(02) VALUE 31.        00017100
017200      05  FILLER                       PIC 9(02) VALUE 31.        00017200
017300      05  FILLER                       PIC 9(02) VALUE 30.        00017300
017400      05  FILLER                       PIC 9(02) VALUE 31.        00017400
017500      05  FILLER                       PIC 9(02) VALUE 30.        00017500
017600      05  FILLER                       PIC 9(02) VALUE 31.        00017600
017700  01  WS-DAYS-IN-MONTH-TABLE REDEFINES WS-DAYS-IN-MONTH-VALUES.   00017700
017800      05  WS-DIM                       PIC 9(02) OCCURS 12 TIMES. 00017800
017900                                                                  00017900
018000  01  WS-FILE-STATUS-FIELDS.                                      00018000
018100      05  WS-CUSTFILE-STATUS           PIC X(02) VALUE SPACES.    00018100
018200      05  WS-TIERRPT-STATUS            PIC X(02) VALUE SPACES.    00018200
018300                                                                  00018300
018400  01  WS-SWITCHES.                                                00018400
018500      05  WS-CUSTFILE-EOF-SW           PIC X(01) VALUE 'N'.       00018500
018600          88  WS-CUSTFILE-EOF               VALUE 'Y'.            00018600
018700          88  WS-CUSTFILE-NOT-EOF           VALUE 'N'.            00018700
018800                                                                  00018800
018900*   FIXED TIER RATING CONSTANTS - SPEND THRESHOLDS AND RECENCY   000018900
019000*   WINDOWS.  DO NOT HARD-CODE THESE VALUES ANYWHERE ELSE.       000019000
019100  01  WS-RATING-CONSTANTS.                                        00019100
019200      05  WS-GOLD-THRESHOLD            PIC S9(09)V9(02) COMP-3    00019200
019300                                        VALUE +1000.00.           00019300
019400      05  WS-PLATINUM-THRESHOLD        PIC S9(09)V9(02) COMP-3    00019400
019500                                        VALUE +10000.00.          00019500
019600      05  WS-GOLD-RECENCY-MONTHS       PIC S9(04) COMP            00019600
019700                                        VALUE +12.                00019700
019800      05  WS-PLATINUM-RECENCY-MONTHS   PIC S9(04) COMP            00019800
019900                                        VALUE +6.                 00019900
020000                                                                  00020000
020100*   STANDALONE SCRATCH ITEMS - THE MONTHS-BACK PARAMETER PASSED  000020100
020200*   TO THE DATE ARITHMETIC PARAGRAPH BELOW, AND THE DAY LIMIT    000020200
020300*   IT DERIVES FOR WHICHEVER TARGET MONTH IS UNDER TEST.         000020300
020400  77  WS-MONTHS-BACK             PIC S9(04) COMP VALUE +0.        00020400
020500  77  WS-MAX-DAY-THIS-MONTH      PIC 9(02) VALUE ZEROS.           00020500
020600                                                                  00020600
020700  01  WS-WORK-FIELDS.                                             00020700
020800      05  WS-BASE-MONTH-INDEX          PIC S9(06) COMP VALUE +0.  00020800
020900      05  WS-TARGET-MONTH-INDEX        PIC S9(06) COMP VALUE +0.  00020900
021000      05  WS-MONTH-SUB                 PIC S9(04) COMP VALUE +0.  00021000
021100      05  WS-LEAP-QUOTIENT             PIC S9(06) COMP VALUE +0.  00021100
021200      05  WS-LEAP-REM-4                PIC S9(04) COMP VALUE +0.  00021200
021300      05  WS-LEAP-REM-100              PIC S9(04) COMP VALUE +0.  00021300
021400      05  WS-LEAP-REM-400              PIC S9(04) COMP VALUE +0.  00021400
021500      05  WS-TIER-RESULT               PIC X(13) VALUE SPACES.    00021500
021600                                                                  00021600
021700*   CONTROL-TOTALS ACCUMULATE FOR THE WHOLE RUN - THERE IS NO    000021700
021800*   CONTROL-BREAK GROUPING KEY IN THE CUSTOMER FILE.             000021800
021900  01  WS-CONTROL-TOTALS.                                          00021900
022000      05  WS-COUNT-PLATINUM            PIC 9(07) COMP VALUE ZERO. 00022000
022100      05  WS-COUNT-GOLD                PIC 9(07) COMP VALUE ZERO. 00022100
022200      05  WS-COUNT-BRONZE              PIC 9(07) COMP VALUE ZERO. 00022200
022300      05  WS-COUNT-INVALID             PIC 9(07) COMP VALUE ZERO. 00022300
022400      05  WS-COUNT-TOTAL               PIC 9(07) COMP VALUE ZERO. 00022400
022500      05  WS-SUM-ANNUAL-SPEND          PIC S9(11)V9(02) COMP-3    00022500
022600                                        VALUE ZERO.               00022600
022700                                                                  00022700
022800  COPY CUSTTIER.                                                  00022800
022900                                                                  00022900
023000  COPY TIEROUT.                                                   00023000
023100                                                                  00023100
023200*-----------------------------------------------------------------00023200
023300* WS-DETAIL-LINE IS THE PRINTABLE FORM OF CT-TIER-OUTPUT-RECORD - 00023300
023400* 150-BUILD-OUTPUT-RECORD MOVES EACH FIELD ACROSS, THEN           00023400
023500* WRITE TR-DETAIL-LINE FROM WS-DETAIL-LINE PUTS IT ON THE FILE.   00023500
023600*-----------------------------------------------------------------00023600
023700  01  WS-DETAIL-LINE.                                             00023700
023800      05  WS-DTL-CUST-ID               PIC 9(09).                 00023800
023900      05  FILLER                       PIC X(01) VALUE SPACE.     00023900
024000      05  WS-DTL-CUST-NAME             PIC X(100).                00024000
024100      05  FILLER                       PIC X(01) VALUE SPACE.     00024100
024200      05  WS-DTL-CUST-EMAIL            PIC X(255).                00024200
024300      05  FILLER                       PIC X(01) VALUE SPACE.     00024300
024400      05  WS-DTL-ANNUAL-SPEND          PIC -9(09).99.             00024400
024500      05  FILLER                       PIC X(01) VALUE SPACE.     00024500
024600      05  WS-DTL-LAST-PURCH-DATE       PIC 9(08).                 00024600
024700      05  FILLER                       PIC X(01) VALUE SPACE.     00024700
024800      05  WS-DTL-MEMBERSHIP-TIER       PIC X(13).                 00024800
024900      05  FILLER                       PIC X(17) VALUE SPACES.    00024900
025000                                                                  00025000
025100*-----------------------------------------------------------------00025100
025200* END-OF-JOB CONTROL TOTAL LINES - REPORTS SECTION.  EACH GROUP   00025200
025300* IS PADDED TO THE SAME 420 BYTES AS TR-DETAIL-LINE.              00025300
025400*-----------------------------------------------------------------00025400
025500  01  WS-RPT-BANNER-LINE.                                         00025500
025600      05  FILLER                       PIC X(50) VALUE            00025600
025700          'MEMBERSHIP TIER CLASSIFICATION - CONTROL TOTALS'.      00025700
025800      05  FILLER                       PIC X(370) VALUE SPACES.   00025800
025900                                                                  00025900
026000  01  WS-RPT-TOTAL-LINE.                                          00026000
026100      05  FILLER                       PIC X(40) VALUE            00026100
026200          'TOTAL CUSTOMERS PROCESSED  . . . . . . .'.             00026200
026300      05  WS-RPT-TOTAL-COUNT           PIC ZZZ,ZZZ,ZZ9.           00026300
026400      05  FILLER                       PIC X(369) VALUE SPACES.   00026400
026500                                                                  00026500
026600  01  WS-RPT-PLATINUM-LINE.                                       00026600
026700      05  FILLER                       PIC X(40) VALUE            00026700
026800          'PLATINUM TIER COUNT  . . . . . . . . . .'.             00026800
026900      05  WS-RPT-PLATINUM-COUNT        PIC ZZZ,ZZZ,ZZ9.           00026900
027000      05  FILLER                       PIC X(369) VALUE SPACES.   00027000
027100                                                                  00027100
027200  01  WS-RPT-GOLD-LINE.                                           00027200
027300      05  FILLER                       PIC X(40) VALUE            00027300
027400          'GOLD TIER COUNT . . . . . . . . . . . .'.              00027400
027500      05  WS-RPT-GOLD-COUNT            PIC ZZZ,ZZZ,ZZ9.           00027500
027600      05  FILLER                       PIC X(369) VALUE SPACES.   00027600
027700                                                                  00027700
027800  01  WS-RPT-BRONZE-LINE.                                         00027800
027900      05  FILLER                       PIC X(40) VALUE            00027900
028000          'BRONZE TIER COUNT . . . . . . . . . . .'.              00028000
028100      05  WS-RPT-BRONZE-COUNT          PIC ZZZ,ZZZ,ZZ9.           00028100
028200      05  FILLER                       PIC X(369) VALUE SPACES.   00028200
028300                                                                  00028300
028400  01  WS-RPT-INVALID-LINE.                                        00028400
028500      05  FILLER                       PIC X(40) VALUE            00028500
028600          'INVALID SPEND COUNT  . . . . . . . . . .'.             00028600
028700      05  WS-RPT-INVALID-COUNT         PIC ZZZ,ZZZ,ZZ9.           00028700
028800      05  FILLER                       PIC X(369) VALUE SPACES.   00028800
028900                                                                  00028900
029000  01  WS-RPT-SPEND-LINE.                                          00029000
029100      05  FILLER                       PIC X(40) VALUE            00029100
029200          'TOTAL ANNUAL SPEND (VALID RECS)  . . . .'.             00029200
029300      05  WS-RPT-SPEND-TOTAL           PIC $Z,ZZZ,ZZZ,ZZ9.99-.    00029300
029400      05  FILLER                       PIC X(359) VALUE SPACES.   00029400
029500***************************************************************** 00029500
029600  PROCEDURE DIVISION.                                             00029600
029700***************************************************************** 00029700
029800                                                                  00029800
029900*-----------------------------------------------------------------00029900
030000* MAIN LINE - OPEN, RATE THE FILE TO EOF, PRINT TOTALS, CLOSE.    00030000
030100*-----------------------------------------------------------------00030100
030200  000-MAIN-LINE.                                                  00030200
030300      PERFORM 700-OPEN-FILES.                                     00030300
030400      PERFORM 705-ESTABLISH-REFERENCE-NOW.                        00030400
030500      PERFORM 710-INITIALIZE-CONTROL-TOTALS.                      00030500
030600                                                                  00030600
030700      PERFORM 730-READ-CUSTOMER-FILE.                             00030700
030800      PERFORM 100-PROCESS-CUSTOMER-RECORD THRU 100-EXIT           00030800
030900              UNTIL WS-CUSTFILE-EOF.                              00030900
031000                                                                  00031000
031100      PERFORM 850-WRITE-CONTROL-TOTALS.                           00031100
031200      PERFORM 790-CLOSE-FILES.                                    00031200
031300                                                                  00031300
031400      GOBACK.                                                     00031400
031500                                                                  00031500
031600*-----------------------------------------------------------------00031600
031700* ONE PASS PER CUSTOMER RECORD READ FROM THE INPUT FILE.          00031700
031800*-----------------------------------------------------------------00031800
031900  100-PROCESS-CUSTOMER-RECORD.                                    00031900
032000      ADD 1 TO WS-COUNT-TOTAL.                                    00032000
032100      PERFORM 725-MOVE-INPUT-FIELDS THRU 725-EXIT.                00032100
032200      PERFORM 200-CALCULATE-MEMBERSHIP-TIER THRU 200-EXIT.        00032200
032300      PERFORM 150-BUILD-OUTPUT-RECORD THRU 150-EXIT.              00032300
032400      PERFORM 730-READ-CUSTOMER-FILE.                             00032400
032500  100-EXIT.                                                       00032500
032600      EXIT.                                                       00032600
032700                                                                  00032700
032800*-----------------------------------------------------------------00032800
032900* BUILD AND WRITE ONE TIER-OUTPUT-RECORD, ROLLING THE COUNTS.     00032900
033000*-----------------------------------------------------------------00033000
033100  150-BUILD-OUTPUT-RECORD.                                        00033100
033200      IF WS-TIER-RESULT NOT = 'Invalid Spend'                     00033200
033300          ADD CT-CUST-ANNUAL-SPEND TO WS-SUM-ANNUAL-SPEND         00033300
033400      END-IF.                                                     00033400
033500                                                                  00033500
033600      IF WS-TIER-RESULT = 'Platinum'                              00033600
033700          ADD 1 TO WS-COUNT-PLATINUM                              00033700
033800      ELSE                                                        00033800
033900      IF WS-TIER-RESULT = 'Gold'                                  00033900
034000          ADD 1 TO WS-COUNT-GOLD                                  00034000
034100      ELSE                                                        00034100
034200      IF WS-TIER-RESULT = 'Bronze'                                00034200
034300          ADD 1 TO WS-COUNT-BRONZE                                00034300
034400      ELSE                                                        00034400
034500          ADD 1 TO WS-COUNT-INVALID                               00034500
034600      END-IF                                                      00034600
034700      END-IF                                                      00034700
034800      END-IF.                                                     00034800
034900                                                                  00034900
035000      MOVE CT-CUST-ID               TO CT-OUT-CUST-ID.            00035000
035100      MOVE CT-CUST-NAME             TO CT-OUT-CUST-NAME.          00035100
035200      MOVE CT-CUST-EMAIL            TO CT-OUT-CUST-EMAIL.         00035200
035300      MOVE CT-CUST-ANNUAL-SPEND     TO CT-OUT-ANNUAL-SPEND.       00035300
035400      MOVE CT-CUST-LAST-PURCH-DATE  TO CT-OUT-LAST-PURCH-DATE.    00035400
035500      MOVE WS-TIER-RESULT           TO CT-OUT-MEMBERSHIP-TIER.    00035500
035600                                                                  00035600
035700      MOVE CT-OUT-CUST-ID           TO WS-DTL-CUST-ID.            00035700
035800      MOVE CT-OUT-CUST-NAME         TO WS-DTL-CUST-NAME.          00035800
035900      MOVE CT-OUT-CUST-EMAIL        TO WS-DTL-CUST-EMAIL.         00035900
036000      MOVE CT-OUT-ANNUAL-SPEND      TO WS-DTL-ANNUAL-SPEND.       00036000
036100      MOVE CT-OUT-LAST-PURCH-DATE   TO WS-DTL-LAST-PURCH-DATE.    00036100
036200      MOVE CT-OUT-MEMBERSHIP-TIER   TO WS-DTL-MEMBERSHIP-TIER.    00036200
036300      WRITE TR-DETAIL-LINE FROM WS-DETAIL-LINE.                   00036300
036400  150-EXIT.                                                       00036400
036500      EXIT.                                                       00036500
036600                                                                  00036600
036700*-----------------------------------------------------------------00036700
036800* MEMBERSHIP TIER RULE ENGINE.  THE CHECKS BELOW RUN IN ORDER     00036800
036900* AND EACH ONE ONLY SETS WS-TIER-RESULT WHEN IT HAS NOT ALREADY   00036900
037000* BEEN SET - THIS IS WHAT GIVES US THE FALL-THROUGH BEHAVIOUR     00037000
037100* FOR A PLATINUM-ELIGIBLE SPEND WITH NO QUALIFYING RECENCY: IT    00037100
037200* FALLS THROUGH TO THE GOLD TEST, WHICH IT CANNOT PASS BECAUSE    00037200
037300* OF THE GOLD SPEND CEILING, SO IT RESOLVES TO BRONZE.  SEE       00037300
037400* CR1544.                                                         00037400
037500*-----------------------------------------------------------------00037500
037600  200-CALCULATE-MEMBERSHIP-TIER.                                  00037600
037700      MOVE SPACES TO WS-TIER-RESULT.                              00037700
037800      PERFORM 210-CHECK-INVALID-SPEND THRU 210-EXIT.              00037800
037900                                                                  00037900
038000      IF WS-TIER-RESULT = SPACES                                  00038000
038100          PERFORM 220-CHECK-PLATINUM-TIER THRU 220-EXIT           00038100
038200      END-IF.                                                     00038200
038300                                                                  00038300
038400      IF WS-TIER-RESULT = SPACES                                  00038400
038500          PERFORM 230-CHECK-GOLD-TIER THRU 230-EXIT               00038500
038600      END-IF.                                                     00038600
038700                                                                  00038700
038800      IF WS-TIER-RESULT = SPACES                                  00038800
038900          MOVE 'Bronze' TO WS-TIER-RESULT                         00038900
039000      END-IF.                                                     00039000
039100  200-EXIT.                                                       00039100
039200      EXIT.                                                       00039200
039300                                                                  00039300
039400*   INVALID SPEND CHECK - SHORT-CIRCUITS EVERYTHING ELSE.        000039400
039500*   EVALUATED FIRST, BEFORE ANY TIER TEST RUNS.                  000039500
039600  210-CHECK-INVALID-SPEND.                                        00039600
039700      IF CT-SPEND-NOT-ON-FILE                                     00039700
039800      OR CT-CUST-ANNUAL-SPEND < 0                                 00039800
039900          MOVE 'Invalid Spend' TO WS-TIER-RESULT                  00039900
040000      END-IF.                                                     00040000
040100  210-EXIT.                                                       00040100
040200      EXIT.                                                       00040200
040300                                                                  00040300
040400*   PLATINUM ELIGIBILITY CHECK.  SPEND MUST BE AT OR ABOVE THE   000040400
040500*   PLATINUM THRESHOLD AND THE LAST PURCHASE MUST BE STRICTLY    000040500
040600*   AFTER (REFERENCE-NOW MINUS PLATINUM-RECENCY-MONTHS).         000040600
040700  220-CHECK-PLATINUM-TIER.                                        00040700
040800      IF CT-CUST-ANNUAL-SPEND >= WS-PLATINUM-THRESHOLD            00040800
040900      AND CT-LAST-PURCH-ON-FILE                                   00040900
041000          MOVE WS-PLATINUM-RECENCY-MONTHS TO WS-MONTHS-BACK       00041000
041100          PERFORM 250-COMPUTE-MONTHS-AGO-DATE THRU 250-EXIT       00041100
041200          IF CT-CUST-LAST-PURCH-DATE > WS-THRESHOLD-DATE-N        00041200
041300              MOVE 'Platinum' TO WS-TIER-RESULT                   00041300
041400          END-IF                                                  00041400
041500      END-IF.                                                     00041500
041600  220-EXIT.                                                       00041600
041700      EXIT.                                                       00041700
041800                                                                  00041800
041900*   GOLD ELIGIBILITY CHECK.  SPEND MUST FALL IN THE GOLD BAND    000041900
042000*   (AT OR ABOVE GOLD-THRESHOLD, BELOW PLATINUM-THRESHOLD) AND   000042000
042100*   THE LAST PURCHASE MUST BE STRICTLY AFTER (REFERENCE-NOW      000042100
042200*   MINUS GOLD-RECENCY-MONTHS).  ONLY REACHED WHEN 220 DID NOT   000042200
042300*   ALREADY SET PLATINUM.                                        000042300
042400  230-CHECK-GOLD-TIER.                                            00042400
042500      IF CT-CUST-ANNUAL-SPEND >= WS-GOLD-THRESHOLD                00042500
042600      AND CT-CUST-ANNUAL-SPEND <  WS-PLATINUM-THRESHOLD           00042600
042700      AND CT-LAST-PURCH-ON-FILE                                   00042700
042800          MOVE WS-GOLD-RECENCY-MONTHS TO WS-MONTHS-BACK           00042800
042900          PERFORM 250-COMPUTE-MONTHS-AGO-DATE THRU 250-EXIT       00042900
043000          IF CT-CUST-LAST-PURCH-DATE > WS-THRESHOLD-DATE-N        00043000
043100              MOVE 'Gold' TO WS-TIER-RESULT                       00043100
043200          END-IF                                                  00043200
043300      END-IF.                                                     00043300
043400  230-EXIT.                                                       00043400
043500      EXIT.                                                       00043500
043600                                                                  00043600
043700*-----------------------------------------------------------------00043700
043800* BACKS REFERENCE-NOW UP BY N WHOLE CALENDAR MONTHS, CLAMPING     00043800
043900* THE DAY-OF-MONTH WHEN THE TARGET MONTH IS SHORTER THAN THE      00043900
044000* REFERENCE DAY (31 MAR MINUS 1 MONTH BECOMES 28 OR 29 FEB).      00044000
044100* NO INTRINSIC FUNCTION IS USED - THE MONTH BORROW/CARRY AND THE  00044100
044200* DAY-OF-MONTH CLAMP ARE DONE BY HAND, ALWAYS THIS SHOP'S WAY.    00044200
044300*-----------------------------------------------------------------00044300
044400  250-COMPUTE-MONTHS-AGO-DATE.                                    00044400
044500      COMPUTE WS-BASE-MONTH-INDEX =                               00044500
044600              (WS-REF-CCYY * 12) + WS-REF-MM - 1.                 00044600
044700      COMPUTE WS-TARGET-MONTH-INDEX =                             00044700
044800              WS-BASE-MONTH-INDEX - WS-MONTHS-BACK.               00044800
044900                                                                  00044900
045000      DIVIDE WS-TARGET-MONTH-INDEX BY 12                          00045000
045100          GIVING WS-THR-CCYY REMAINDER WS-MONTH-SUB.              00045100
045200      ADD 1 TO WS-MONTH-SUB GIVING WS-THR-MM.                     00045200
045300                                                                  00045300
045400      MOVE WS-THR-MM TO WS-MONTH-SUB.                             00045400
045500      MOVE WS-DIM (WS-MONTH-SUB) TO WS-MAX-DAY-THIS-MONTH.        00045500
045600                                                                  00045600
045700      IF WS-THR-MM = 02                                           00045700
045800          PERFORM 255-CHECK-LEAP-YEAR THRU 255-EXIT               00045800
045900      END-IF.                                                     00045900
046000                                                                  00046000
046100      IF WS-REF-DD > WS-MAX-DAY-THIS-MONTH                        00046100
046200          MOVE WS-MAX-DAY-THIS-MONTH TO WS-THR-DD                 00046200
046300      ELSE                                                        00046300
046400          MOVE WS-REF-DD TO WS-THR-DD                             00046400
046500      END-IF.                                                     00046500
046600  250-EXIT.                                                       00046600
046700      EXIT.                                                       00046700
046800                                                                  00046800
046900*   LEAP-YEAR TEST FOR THE THRESHOLD YEAR - DIVISIBLE BY 4 AND   000046900
047000*   NOT BY 100, UNLESS ALSO DIVISIBLE BY 400 (THE USUAL          000047000
047100*   GREGORIAN RULE).  BUMPS WS-MAX-DAY-THIS-MONTH FROM 28 TO 29  000047100
047200*   WHEN THE TARGET MONTH IS FEBRUARY OF A LEAP YEAR.            000047200
047300  255-CHECK-LEAP-YEAR.                                            00047300
047400      DIVIDE WS-THR-CCYY BY 4   GIVING WS-LEAP-QUOTIENT           00047400
047500                                 REMAINDER WS-LEAP-REM-4.         00047500
047600      DIVIDE WS-THR-CCYY BY 100 GIVING WS-LEAP-QUOTIENT           00047600
047700                                 REMAINDER WS-LEAP-REM-100.       00047700
047800      DIVIDE WS-THR-CCYY BY 400 GIVING WS-LEAP-QUOTIENT           00047800
047900                                 REMAINDER WS-LEAP-REM-400.       00047900
048000                                                                  00048000
048100      IF WS-LEAP-REM-4 = 0                                        00048100
048200      AND (WS-LEAP-REM-100 NOT = 0 OR WS-LEAP-REM-400 = 0)        00048200
048300          MOVE 29 TO WS-MAX-DAY-THIS-MONTH                        00048300
048400      END-IF.                                                     00048400
048500  255-EXIT.                                                       00048500
048600      EXIT.                                                       00048600
048700                                                                  00048700
048800*-----------------------------------------------------------------00048800
048900* CONVERT THE FLAT TEXT INPUT LINE INTO THE COMP-3 WORKING        00048900
049000* MASTER RECORD - THE RULE ENGINE NEVER TOUCHES CF-CUSTOMER-LINE  00049000
049100* DIRECTLY.                                                       00049100
049200*-----------------------------------------------------------------00049200
049300  725-MOVE-INPUT-FIELDS.                                          00049300
049400      MOVE CF-CUST-ID                  TO CT-CUST-ID.             00049400
049500      MOVE CF-CUST-NAME                TO CT-CUST-NAME.           00049500
049600      MOVE CF-CUST-EMAIL               TO CT-CUST-EMAIL.          00049600
049700      MOVE CF-CUST-ANNUAL-SPEND        TO CT-CUST-ANNUAL-SPEND.   00049700
049800      MOVE CF-CUST-SPEND-PRESENT       TO CT-CUST-SPEND-PRESENT.  00049800
049900      MOVE CF-CUST-LAST-PURCH-DATE     TO CT-CUST-LAST-PURCH-DATE.00049900
050000      MOVE CF-CUST-LAST-PURCH-PRESENT                             00050000
050100                                   TO CT-CUST-LAST-PURCH-PRESENT. 00050100
050200  725-EXIT.                                                       00050200
050300      EXIT.                                                       00050300
050400                                                                  00050400
050500*-----------------------------------------------------------------00050500
050600* FILE OPEN / CLOSE / READ - HOUSEKEEPING PARAGRAPHS.             00050600
050700*-----------------------------------------------------------------00050700
050800  700-OPEN-FILES.                                                 00050800
050900      OPEN INPUT  CUSTOMER-FILE                                   00050900
051000           OUTPUT TIER-REPORT-FILE.                               00051000
051100                                                                  00051100
051200      IF WS-CUSTFILE-STATUS NOT = '00'                            00051200
051300          DISPLAY 'MBRTIER1 - ERROR OPENING CUSTOMER-FILE. RC: '  00051300
051400                  WS-CUSTFILE-STATUS                              00051400
051500          MOVE 16 TO RETURN-CODE                                  00051500
051600          MOVE 'Y' TO WS-CUSTFILE-EOF-SW                          00051600
051700      END-IF.                                                     00051700
051800                                                                  00051800
051900      IF WS-TIERRPT-STATUS NOT = '00'                             00051900
052000          DISPLAY 'MBRTIER1 - ERROR OPENING TIER-REPORT-FILE. RC:'00052000
052100                  WS-TIERRPT-STATUS                               00052100
052200          MOVE 16 TO RETURN-CODE                                  00052200
052300          MOVE 'Y' TO WS-CUSTFILE-EOF-SW                          00052300
052400      END-IF.                                                     00052400
052500  700-EXIT.                                                       00052500
052600      EXIT.                                                       00052600
052700                                                                  00052700
052800*   REFERENCE-NOW = TODAY'S SYSTEM DATE, WINDOWED TO A FULL      000052800
052900*   4-DIGIT YEAR.  ADDED UNDER Y2K-0007 - SEE THE CHANGE LOG.    000052900
053000*   A PIVOT OF 50 MEANS SYSTEM YEARS 00-49 ARE READ AS 20XX AND  000053000
053100*   50-99 AS 19XX; NO CUSTOMER DATE ON FILE PRE-DATES 1950.      000053100
053200  705-ESTABLISH-REFERENCE-NOW.                                    00053200
053300      ACCEPT WS-SYSTEM-DATE FROM DATE.                            00053300
053400                                                                  00053400
053500      IF WS-SYS-YY < 50                                           00053500
053600          MOVE 20 TO WS-CENTURY                                   00053600
053700      ELSE                                                        00053700
053800          MOVE 19 TO WS-CENTURY                                   00053800
053900      END-IF.                                                     00053900
054000                                                                  00054000
054100      COMPUTE WS-REF-CCYY = (WS-CENTURY * 100) + WS-SYS-YY.       00054100
054200      MOVE WS-SYS-MM TO WS-REF-MM.                                00054200
054300      MOVE WS-SYS-DD TO WS-REF-DD.                                00054300
054400                                                                  00054400
054500      IF WS-DIAGNOSTIC-RUN                                        00054500
054600          DISPLAY 'MBRTIER1 - SYSTEM DATE READ AS '               00054600
054700                  WS-SYSTEM-DATE-N                                00054700
054800          DISPLAY 'MBRTIER1 - REFERENCE-NOW SET TO '              00054800
054900                  WS-REFERENCE-NOW-N                              00054900
055000      END-IF.                                                     00055000
055100  705-EXIT.                                                       00055100
055200      EXIT.                                                       00055200
055300                                                                  00055300
055400  710-INITIALIZE-CONTROL-TOTALS.                                  00055400
055500      MOVE ZERO TO WS-COUNT-PLATINUM                              00055500
055600                   WS-COUNT-GOLD                                  00055600
055700                   WS-COUNT-BRONZE                                00055700
055800                   WS-COUNT-INVALID                               00055800
055900                   WS-COUNT-TOTAL                                 00055900
056000                   WS-SUM-ANNUAL-SPEND.                           00056000
056100  710-EXIT.                                                       00056100
056200      EXIT.                                                       00056200
056300                                                                  00056300
056400  730-READ-CUSTOMER-FILE.                                         00056400
056500      READ CUSTOMER-FILE                                          00056500
056600          AT END                                                  00056600
056700              MOVE 'Y' TO WS-CUSTFILE-EOF-SW                      00056700
056800      END-READ.                                                   00056800
056900  730-EXIT.                                                       00056900
057000      EXIT.                                                       00057000
057100                                                                  00057100
057200  790-CLOSE-FILES.                                                00057200
057300      CLOSE CUSTOMER-FILE                                         00057300
057400            TIER-REPORT-FILE.                                     00057400
057500  790-EXIT.                                                       00057500
057600      EXIT.                                                       00057600
057700                                                                  00057700
057800*-----------------------------------------------------------------00057800
057900* END-OF-JOB CONTROL TOTAL SUMMARY - REPORTS SECTION, WRITTEN AS  00057900
058000* THE LAST LINES OF TIER-REPORT-FILE, IN THE ORDER THE LOYALTY    00058000
058100* PROGRAM OFFICE ASKED FOR.                                       00058100
058200*-----------------------------------------------------------------00058200
058300  850-WRITE-CONTROL-TOTALS.                                       00058300
058400      MOVE SPACES TO TR-DETAIL-LINE.                              00058400
058500      WRITE TR-DETAIL-LINE.                                       00058500
058600      WRITE TR-DETAIL-LINE FROM WS-RPT-BANNER-LINE.               00058600
058700      MOVE SPACES TO TR-DETAIL-LINE.                              00058700
058800      WRITE TR-DETAIL-LINE.                                       00058800
058900                                                                  00058900
059000      MOVE WS-COUNT-TOTAL      TO WS-RPT-TOTAL-COUNT.             00059000
059100      WRITE TR-DETAIL-LINE FROM WS-RPT-TOTAL-LINE.                00059100
059200                                                                  00059200
059300      MOVE WS-COUNT-PLATINUM   TO WS-RPT-PLATINUM-COUNT.          00059300
059400      WRITE TR-DETAIL-LINE FROM WS-RPT-PLATINUM-LINE.             00059400
059500                                                                  00059500
059600      MOVE WS-COUNT-GOLD       TO WS-RPT-GOLD-COUNT.              00059600
059700      WRITE TR-DETAIL-LINE FROM WS-RPT-GOLD-LINE.                 00059700
059800                                                                  00059800
059900      MOVE WS-COUNT-BRONZE     TO WS-RPT-BRONZE-COUNT.            00059900
060000      WRITE TR-DETAIL-LINE FROM WS-RPT-BRONZE-LINE.               00060000
060100                                                                  00060100
060200      MOVE WS-COUNT-INVALID    TO WS-RPT-INVALID-COUNT.           00060200
060300      WRITE TR-DETAIL-LINE FROM WS-RPT-INVALID-LINE.              00060300
060400                                                                  00060400
060500      MOVE WS-SUM-ANNUAL-SPEND TO WS-RPT-SPEND-TOTAL.             00060500
060600      WRITE TR-DETAIL-LINE FROM WS-RPT-SPEND-LINE.                00060600
060700  850-EXIT.                                                       00060700
060800      EXIT.                                                       00060800
