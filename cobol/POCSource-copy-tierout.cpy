000100*****************************************************************000000100
000200* MEMBER   :  TIEROUT                                             00000200
000300* LIBRARY  :  POCSOURCE.COPYLIB                                   00000300
000400* AUTHOR   :  R. J. FENWICK                                       00000400
000500* PURPOSE  :  MEMBERSHIP TIER OUTPUT RECORD - CUSTOMER FIELDS     00000500
000600*             PLUS THE COMPUTED TIER LABEL.  ONE OF THESE IS      00000600
000700*             WRITTEN TO TIER-REPORT-FILE FOR EVERY CUSTOMER      00000700
000800*             READ FROM CUSTOMER-FILE.                            00000800
000900*****************************************************************000000900
001000* CHANGE LOG                                                      00001000
001100*-----------------------------------------------------------------00001100
001200* DATE     BY   REQUEST    DESCRIPTION                            00001200
001300*-----------------------------------------------------------------00001300
001400* 05/11/87 RJF  INIT       ORIGINAL COPY MEMBER.                  00001400
001500* 11/02/89 RJF  CR0114     ADDED CT-OUT-CUST-EMAIL TO MATCH THE   00001500
001600*                          CUSTOMER MASTER LAYOUT CHANGE.         00001600
001700* 03/19/93 THK  CR0361     CT-OUT-ANNUAL-SPEND CHANGED TO COMP-3  00001700
001800*                          TO MATCH CUSTTIER.                     00001800
001900* 09/24/98 THK  Y2K-0007   CT-OUT-LAST-PURCH-DATE WIDENED TO 8    00001900
002000*                          BYTES (CCYYMMDD).                      00002000
002100* 06/30/99 THK  Y2K-0007   CT-OUT-MEMBERSHIP-TIER WIDENED FROM 8  00002100
002200*                          TO 13 BYTES - 'INVALID SPEND' IS THE   00002200
002300*                          LONGEST LABEL THE RATING RULES ASSIGN. 00002300
002400* 04/02/07 GDW  CR1180     REBUILT FILLER TO PAD RECORD TO A      00002400
002500*                          ROUND 400 BYTES, SAME AS CUSTTIER.     00002500
002600*****************************************************************000002600
002700                                                                  00002700
002800  01  CT-TIER-OUTPUT-RECORD.                                      00002800
002900*    CUSTOMER FIELDS BELOW ARE A STRAIGHT COPY FROM THE INBOUND   00002900
003000*    CT-CUSTOMER-RECORD - SEE 150-BUILD-OUTPUT-RECORD IN MBRTIER1.00003000
003100      05  CT-OUT-CUST-ID                  PIC 9(09).              00003100
003200      05  CT-OUT-CUST-NAME                PIC X(100).             00003200
003300      05  CT-OUT-CUST-EMAIL               PIC X(255).             00003300
003400      05  CT-OUT-ANNUAL-SPEND             PIC S9(09)V9(02) COMP-3.00003400
003500*    ZERO WHEN THE CUSTOMER HAD NO LAST-PURCHASE DATE ON FILE.    00003500
003600      05  CT-OUT-LAST-PURCH-DATE          PIC 9(08).              00003600
003700*    'PLATINUM', 'GOLD', 'BRONZE', OR 'INVALID SPEND' - SET BY    00003700
003800*    200-CALCULATE-MEMBERSHIP-TIER IN MBRTIER1.  LEFT-JUSTIFIED,  00003800
003900*    SPACE FILLED.                                                00003900
004000      05  CT-OUT-MEMBERSHIP-TIER          PIC X(13).              00004000
004100*    RESERVED - CR1180 PADDED THE RECORD TO A ROUND 400 BYTES.    00004100
004200      05  FILLER                          PIC X(09).              00004200
