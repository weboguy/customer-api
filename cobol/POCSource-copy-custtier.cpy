000100*****************************************************************000000100
000200* MEMBER   :  CUSTTIER                                            00000200
000300* LIBRARY  :  POCSOURCE.COPYLIB                                   00000300
000400* AUTHOR   :  R. J. FENWICK                                       00000400
000500* PURPOSE  :  CUSTOMER MASTER RECORD - MEMBERSHIP TIER BATCH      00000500
000600*             THIS LAYOUT IS SHARED BY MBRTIER1 AND ANY FUTURE    00000600
000700*             SUBSYSTEM PROGRAM THAT NEEDS THE CUSTOMER MASTER    00000700
000800*             VALUES.  DO NOT CODE FIELDS DIRECTLY IN A PGM -     00000800
000900*             COPY THIS MEMBER INSTEAD SO ALL PROGRAMS STAY       00000900
001000*             IN STEP WHEN THE LAYOUT CHANGES.                    00001000
001100*****************************************************************000001100
001200* CHANGE LOG                                                      00001200
001300*-----------------------------------------------------------------00001300
001400* DATE     BY   REQUEST    DESCRIPTION                            00001400
001500*-----------------------------------------------------------------00001500
001600* 05/11/87 RJF  INIT       ORIGINAL COPY MEMBER FOR MEMBERSHIP    00001600
001700*                          TIER RATING SUBSYSTEM.                 00001700
001800* 11/02/89 RJF  CR0114     ADDED CT-CUST-EMAIL FOR THE NEW        00001800
001900*                          CUSTOMER CONTACT PROJECT.              00001900
002000* 03/19/93 THK  CR0361     CT-CUST-ANNUAL-SPEND CHANGED FROM      00002000
002100*                          ZONED TO COMP-3 TO MATCH THE FINANCE   00002100
002200*                          DEPT STANDARD FOR MONEY FIELDS.        00002200
002300* 09/24/98 THK  Y2K-0007   CT-CUST-LAST-PURCH-DATE WIDENED FROM   00002300
002400*                          6 (YYMMDD) TO 8 (CCYYMMDD) BYTES FOR   00002400
002500*                          THE CENTURY DATE PROJECT.  SEE THE     00002500
002600*                          CENTURY WINDOW NOTE IN MBRTIER1.       00002600
002700* 06/30/99 THK  Y2K-0007   SPEND-PRESENT / LAST-PURCH-PRESENT     00002700
002800*                          88-LEVELS ADDED SO CALLING PROGRAMS    00002800
002900*                          TEST THE FLAG WITH A CONDITION NAME    00002900
003000*                          RATHER THAN A LITERAL.                 00003000
003100* 04/02/07 GDW  CR1180     REBUILT FILLER TO PAD RECORD TO A      00003100
003200*                          ROUND 400 BYTES FOR THE NEW TAPE       00003200
003300*                          UTILITY (WAS 386).                     00003300
003400*****************************************************************000003400
003500                                                                  00003500
003600*-----------------------------------------------------------------00003600
003700* CT-CUSTOMER-RECORD IS THE WORKING-STORAGE MASTER RECORD FOR THE 00003700
003800* MEMBERSHIP TIER SUBSYSTEM.  THE CUSTOMER FILE ITSELF IS CARRIED 00003800
003900* AS PLAIN TEXT (SEE CF-CUSTOMER-LINE IN MBRTIER1) BECAUSE COMP-3 00003900
004000* FIELDS ARE NOT VALID CHARACTER DATA ON A LINE SEQUENTIAL FILE - 00004000
004100* MBRTIER1 MOVES THE TEXT FIELDS INTO THIS LAYOUT AS EACH RECORD  00004100
004200* IS READ.  ALL RATING LOGIC WORKS AGAINST THIS COPY OF THE DATA. 00004200
004300*-----------------------------------------------------------------00004300
004400  01  CT-CUSTOMER-RECORD.                                         00004400
004500*    CUSTOMER IDENTIFIER, ASSIGNED BY THE CUSTOMER MASTER SYSTEM  00004500
004600*    OF RECORD.  NEVER ZERO OR NEGATIVE ON A VALID RECORD.        00004600
004700      05  CT-CUST-ID                      PIC 9(09).              00004700
004800*    CUSTOMER NAME, AS CARRIED BY THE ORIGINATING ORDER SYSTEM.   00004800
004900      05  CT-CUST-NAME                    PIC X(100).             00004900
005000*    CUSTOMER E-MAIL ADDRESS.  ADDED CR0114 - NOT USED BY THE     00005000
005100*    TIER RATING RULES, CARRIED THROUGH FOR THE OUTPUT RECORD.    00005100
005200      05  CT-CUST-EMAIL                   PIC X(255).             00005200
005300*    ANNUAL SPEND, TWO DECIMAL PLACES.  CR0361 MOVED THIS TO      00005300
005400*    COMP-3 - COMPARE AND ADD ONLY, NEVER MULTIPLY OR DIVIDE,     00005400
005500*    SO NO ROUNDING IS EVER NEEDED ON THIS FIELD.                 00005500
005600      05  CT-CUST-ANNUAL-SPEND            PIC S9(09)V9(02) COMP-3.00005600
005700*    'Y' WHEN CT-CUST-ANNUAL-SPEND WAS SUPPLIED BY THE ORDER      00005700
005800*    SYSTEM, 'N' WHEN THE CUSTOMER HAS NO SPEND ON FILE.  A       00005800
005900*    MISSING SPEND VALUE OR A NEGATIVE ONE ARE BOTH TREATED AS    00005900
006000*    INVALID BY THE RATING RULES - SEE 210-CHECK-INVALID-SPEND    00006000
006100*    IN MBRTIER1.                                                 00006100
006200      05  CT-CUST-SPEND-PRESENT           PIC X(01).              00006200
006300          88  CT-SPEND-ON-FILE                VALUE 'Y'.          00006300
006400          88  CT-SPEND-NOT-ON-FILE            VALUE 'N'.          00006400
006500*    DATE OF THE CUSTOMER'S LAST PURCHASE, CCYYMMDD.  WIDENED TO  00006500
006600*    8 BYTES UNDER Y2K-0007 - DO NOT SHRINK THIS BACK TO A        00006600
006700*    6-BYTE YYMMDD FIELD.                                         00006700
006800      05  CT-CUST-LAST-PURCH-DATE         PIC 9(08).              00006800
006900*    'Y' WHEN A LAST-PURCHASE DATE IS ON FILE, 'N' WHEN THE       00006900
007000*    CUSTOMER HAS NEVER PURCHASED.  A CUSTOMER WITH NO PURCHASE   00007000
007100*    ON FILE CANNOT QUALIFY FOR PLATINUM OR GOLD REGARDLESS OF    00007100
007200*    SPEND - FALLS THROUGH TO BRONZE.                             00007200
007300      05  CT-CUST-LAST-PURCH-PRESENT      PIC X(01).              00007300
007400          88  CT-LAST-PURCH-ON-FILE           VALUE 'Y'.          00007400
007500          88  CT-LAST-PURCH-NOT-ON-FILE       VALUE 'N'.          00007500
007600*    RESERVED - CR1180 PADDED THE RECORD TO A ROUND 400 BYTES.    00007600
007700      05  FILLER                          PIC X(20).              00007700
